000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. LDT-LEDGER-TRANSACTION.
000300       AUTHOR. DMH.
000400       INSTALLATION. DST BOSTON - MINDFUL FINANCE ACCT SVCS.
000500       DATE WRITTEN. 04/02/1986.
000600       DATE COMPILED. 04/02/1986.
000700       SECURITY.  THIS LISTING IS PROPRIETARY TO DST AND THE
000800           MINDFUL FINANCE ACCOUNT SERVICES UNIT.  IT MAY NOT BE
000900           REPRODUCED OUTSIDE THE SHOP WITHOUT PRIOR AUTHORIZATION.
001000      *
001100      *****************************************************
001200      *  LDT-LEDGER-TRANSACTION                              *
001300      *  POSTED TRANSACTION RECORD - LEDGER ACCT SYSTEM      *
001400      *  ONE RECORD PER POSTED INFLOW OR OUTFLOW AGAINST AN  *
001500      *  ACCOUNT ON THE LEDGER.  AMOUNT IS CARRIED AS AN     *
001600      *  UNSIGNED MAGNITUDE - DIRECTION SUPPLIES THE SIGN.   *
001700      *****************************************************
001800      *  CHANGE LOG
001900      *  DATE      BY    TKT     DESCRIPTION
002000      *  --------  ----  ------  ------------------------------
002100      *  04/02/86  DMH   I-0015  ORIGINAL LAYOUT.
002200      *  07/30/90  DMH   I-0166  WIDENED TX-MEMO FROM 80 TO 200 -
002300      *                          ADVISORS WANT ROOM FOR A FULL
002400      *                          EXPLANATION LINE.
002500      *  11/05/91  PJQ   I-0204  ADDED LDT-KEY-VIEW REDEFINES FOR
002600      *                          THE ACCT-ID JOIN LOOKUP.
002700      *  04/22/93  PJQ   I-0248  ADDED LDT-DATE-BROKEN-DOWN VIEW.
002800      *  02/09/95  DMH   I-0302  ADDED LDT-AMOUNT-WORK-VIEW FOR
002900      *                          THE RECON EXTRACT.
003000      *  11/19/98  PJQ   I-0413  Y2K REVIEW - TX-OCCURRED-ON AND
003100      *                          TX-CREATED-AT ALREADY CARRY A
003200      *                          4-DIGIT YEAR.  NO CHANGE REQUIRED.
003300      *  09/21/01  LTS   I-0470  AMOUNT SCALE IS ENFORCED BY THE
003400      *                          CALLING PROGRAM AGAINST THE
003500      *                          OWNING ACCOUNT'S CURRENCY - NOT
003600      *                          CARRIED ON THIS RECORD.
003700      *  08/03/06  LTS   I-0552  EXPANDED FILLER FOR THE PENDING
003800      *                          MULTI-LEG TRANSFER PROJECT.
003900      *  05/17/11  CJW   I-0640  DOCUMENTED AS COPYBOOK MEMBER
004000      *                          LDTTRAN FOR THE LEDGER SUBSYSTEM.
004050      *  03/14/12  CJW   I-0648  RECODED THE RERUN SWITCH AS A
004070      *                          77-LEVEL ITEM PER THE SHOP'S
004090      *                          STANDALONE-SCALAR CONVENTION.
004100      *
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER.  IBM-370.
004500       OBJECT-COMPUTER.  IBM-370.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM
004800           CLASS TX-ALPHABETIC IS "A" THRU "Z"
004900           UPSI-0 ON STATUS IS LDT-RERUN-SWITCH.
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT LDT-LEDGER-TRANSACTION ASSIGN TO "FNAME"
005300               ORGANIZATION IS LINE SEQUENTIAL.
005400       DATA DIVISION.
005500       FILE SECTION.
005600       FD  LDT-LEDGER-TRANSACTION
005700           LABEL RECORD STANDARD.
005800       01  LDT-LEDGER-TRANSACTION.
005900           05  LDT-DETAIL-AREA.
006000               10  TX-ID                     PIC X(36).
006100               10  TX-ACCT-ID                PIC X(36).
006200               10  TX-OCCURRED-ON            PIC X(10).
006300               10  TX-DIRECTION-CDE          PIC X(07).
006400                   88  TX-DIRECTION-INFLOW       VALUE "INFLOW".
006500                   88  TX-DIRECTION-OUTFLOW      VALUE "OUTFLOW".
006600               10  TX-AMOUNT                 PIC S9(13)V9(4)
006700                       SIGN TRAILING SEPARATE.
006800               10  TX-MEMO                   PIC X(200).
006900               10  TX-CREATED-TMS            PIC X(20).
007000               10  FILLER                    PIC X(23).
007100           05  LDT-KEY-VIEW REDEFINES LDT-DETAIL-AREA.
007200               10  KEY-TX-ID                 PIC X(36).
007300               10  KEY-TX-ACCT-ID            PIC X(36).
007400               10  FILLER                    PIC X(278).
007500           05  LDT-DATE-BROKEN-DOWN REDEFINES LDT-DETAIL-AREA.
007600               10  FILLER                    PIC X(72).
007700               10  DTB-OCCURRED-YYYY         PIC X(04).
007800               10  FILLER                    PIC X(01).
007900               10  DTB-OCCURRED-MM           PIC X(02).
008000               10  FILLER                    PIC X(01).
008100               10  DTB-OCCURRED-DD           PIC X(02).
008200               10  FILLER                    PIC X(268).
008300           05  LDT-AMOUNT-WORK-VIEW REDEFINES LDT-DETAIL-AREA.
008400               10  FILLER                    PIC X(82).
008500               10  AWV-DIRECTION-CDE         PIC X(07).
008600               10  AWV-AMOUNT                PIC S9(13)V9(4)
008700                       SIGN TRAILING SEPARATE.
008800               10  FILLER                    PIC X(243).
008900       WORKING-STORAGE SECTION.
009000       01  LDT-CONTROL-COUNTERS.
009100           05  LDT-RECS-READ-CT          PIC S9(9) COMP.
009200           05  LDT-RECS-MATCHED-CT       PIC S9(9) COMP.
009300       77  LDT-RERUN-SWITCH              PIC X(01).
009400       PROCEDURE DIVISION.
009500       0000-LDT-LAYOUT-ONLY.
009600      *    THIS MEMBER IS CARRIED AS A COMPILABLE LAYOUT COPYBOOK
009700      *    ONLY - IT IS COPYied INTO THE LEDGER BATCH PROGRAMS AND
009800      *    IS NEVER RUN STANDALONE.
009900           STOP RUN.
