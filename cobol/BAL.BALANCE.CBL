000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BAL-ACCOUNT-BALANCE.
000300       AUTHOR. PJQ.
000400       INSTALLATION. DST BOSTON - MINDFUL FINANCE ACCT SVCS.
000500       DATE WRITTEN. 11/12/1991.
000600       DATE COMPILED. 11/12/1991.
000700       SECURITY.  THIS LISTING IS PROPRIETARY TO DST AND THE
000800           MINDFUL FINANCE ACCOUNT SERVICES UNIT.  IT MAY NOT BE
000900           REPRODUCED OUTSIDE THE SHOP WITHOUT PRIOR AUTHORIZATION.
001000      *
001100      *****************************************************
001200      *  BAL-ACCOUNT-BALANCE                                 *
001300      *  COMPUTED BALANCE RESULT RECORD - LEDGER ACCT SYSTEM *
001400      *  ONE RECORD WRITTEN PER ACCOUNT PROCESSED BY THE     *
001500      *  BALANCE-CALC SUBPROGRAM (BCM.BALCALC).              *
001600      *****************************************************
001700      *  CHANGE LOG
001800      *  DATE      BY    TKT     DESCRIPTION
001900      *  --------  ----  ------  ------------------------------
002000      *  11/12/91  PJQ   I-0205  ORIGINAL LAYOUT FOR THE NIGHTLY
002100      *                          BALANCE RECOMPUTE JOB.
002200      *  04/22/93  PJQ   I-0249  ADDED BAL-PRINT-LINE REDEFINES
002300      *                          FOR THE ADVISOR HANDOFF EXTRACT.
002400      *  02/09/95  DMH   I-0303  ADDED BAL-SIGN-WORK-VIEW FOR THE
002500      *                          RECON PROGRAM'S ABS-VALUE CHECK.
002600      *  09/21/01  LTS   I-0471  ADDED BAL-KEY-ONLY-VIEW FOR THE
002700      *                          SORT STEP THAT MERGES THIS FILE
002800      *                          WITH THE PRIOR NIGHT'S BALANCES.
002900      *  05/17/11  CJW   I-0641  DOCUMENTED AS COPYBOOK MEMBER
003000      *                          BALACCT FOR THE LEDGER SUBSYSTEM.
003050      *  03/14/12  CJW   I-0648  RECODED THE RERUN SWITCH AS A
003070      *                          77-LEVEL ITEM PER THE SHOP'S
003090      *                          STANDALONE-SCALAR CONVENTION.
003100      *
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER.  IBM-370.
003500       OBJECT-COMPUTER.  IBM-370.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM
003800           CLASS BAL-ALPHABETIC IS "A" THRU "Z"
003900           UPSI-0 ON STATUS IS BAL-RERUN-SWITCH.
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200           SELECT BAL-ACCOUNT-BALANCE ASSIGN TO "FNAME"
004300               ORGANIZATION IS LINE SEQUENTIAL.
004400       DATA DIVISION.
004500       FILE SECTION.
004600       FD  BAL-ACCOUNT-BALANCE
004700           LABEL RECORD STANDARD.
004800       01  BAL-ACCOUNT-BALANCE.
004900           05  BAL-DETAIL-AREA.
005000               10  BAL-ACCT-ID               PIC X(36).
005100               10  BAL-CURRENCY-CDE          PIC X(03).
005200               10  BAL-AMOUNT                PIC S9(13)V9(4)
005300                       SIGN TRAILING SEPARATE.
005400               10  FILLER                    PIC X(41).
005500           05  BAL-KEY-ONLY-VIEW REDEFINES BAL-DETAIL-AREA.
005600               10  KEY-BAL-ACCT-ID           PIC X(36).
005700               10  FILLER                    PIC X(62).
005800           05  BAL-SIGN-WORK-VIEW REDEFINES BAL-DETAIL-AREA.
005900               10  FILLER                    PIC X(39).
006000               10  SWV-AMOUNT-SIGN           PIC X(01).
006100                   88  SWV-AMOUNT-NEGATIVE       VALUE "-".
006200                   88  SWV-AMOUNT-NOT-NEGATIVE   VALUE "+".
006300               10  SWV-AMOUNT-MAGNITUDE      PIC 9(13)V9(4).
006400               10  FILLER                    PIC X(41).
006500           05  BAL-PRINT-LINE REDEFINES BAL-DETAIL-AREA.
006600               10  PL-ACCT-ID                PIC X(36).
006700               10  FILLER                    PIC X(02).
006800               10  PL-CURRENCY-CDE           PIC X(03).
006900               10  FILLER                    PIC X(02).
007000               10  PL-AMOUNT-EDITED          PIC -(13)9.9999.
007100               10  FILLER                    PIC X(36).
007200       WORKING-STORAGE SECTION.
007300       01  BAL-CONTROL-COUNTERS.
007400           05  BAL-RECS-WRITTEN-CT      PIC S9(9) COMP.
007500       77  BAL-RERUN-SWITCH              PIC X(01).
007600       PROCEDURE DIVISION.
007700       0000-BAL-LAYOUT-ONLY.
007800      *    THIS MEMBER IS CARRIED AS A COMPILABLE LAYOUT COPYBOOK
007900      *    ONLY - IT IS COPYied INTO THE LEDGER BATCH PROGRAMS AND
008000      *    IS NEVER RUN STANDALONE.
008100           STOP RUN.
