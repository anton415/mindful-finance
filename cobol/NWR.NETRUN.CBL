000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. NWR-NETWORTH-RUN.
000300       AUTHOR. DMH.
000400       INSTALLATION. DST BOSTON - MINDFUL FINANCE ACCT SVCS.
000500       DATE WRITTEN. 02/03/1995.
000600       DATE COMPILED. 02/03/1995.
000700       SECURITY.  THIS LISTING IS PROPRIETARY TO DST AND THE
000800           MINDFUL FINANCE ACCOUNT SERVICES UNIT.  IT MAY NOT BE
000900           REPRODUCED OUTSIDE THE SHOP WITHOUT PRIOR AUTHORIZATION.
001000      *
001100      *****************************************************
001200      *  NWR-NETWORTH-RUN                                    *
001300      *  MAINLINE - NIGHTLY NET WORTH BY CURRENCY ROLLUP.    *
001400      *  READS ACCOUNT-FILE TOP TO BOTTOM, SKIPS ARCHIVED    *
001500      *  ACCOUNTS, CALLS BCM-BALANCE-COMPUTE FOR EACH ACTIVE *
001600      *  ACCOUNT, WRITES ONE BALANCE-FILE RECORD PER ACCOUNT *
001700      *  PROCESSED AND ACCUMULATES A CONTROL-BREAK TOTAL PER *
001800      *  CURRENCY, WRITTEN TO NET-WORTH-FILE AT END OF RUN.  *
001900      *****************************************************
002000      *  CHANGE LOG
002100      *  DATE      BY    TKT     DESCRIPTION
002200      *  --------  ----  ------  ------------------------------
002300      *  02/03/95  DMH   I-0304  ORIGINAL MAINLINE - BUILT AS A
002400      *                          COMPANION JOB TO ABR-BALANCE-RUN
002500      *                          ONCE THE BALANCE ARITHMETIC WAS
002600      *                          SPLIT INTO BCM-BALANCE-COMPUTE.
002700      *  09/21/01  LTS   I-0472  CONFIRMED THE CURRENCY TOTAL TABLE
002800      *                          NEEDS NO PRELOAD - A CURRENCY NOT
002900      *                          SEEN AMONG ACTIVE ACCOUNTS SIMPLY
003000      *                          NEVER GETS A NET-WORTH-FILE LINE.
003100      *  08/03/06  LTS   I-0556  WIDENED THE CURRENCY TOTAL TABLE
003200      *                          FROM 8 TO 20 ENTRIES - TREASURY
003300      *                          OPENED ACCOUNTS IN SEVERAL NEW
003400      *                          OVERSEAS CURRENCIES THIS YEAR.
003500      *  05/17/11  CJW   I-0646  REWORKED UNDER THE LEDGER
003600      *                          SUBSYSTEM NAMING STANDARD.
003650      *  03/14/12  CJW   I-0648  RECODED THE VALID/CURRENCY-FOUND/
003660      *                          RERUN SWITCHES AND THE CURRENCY
003670      *                          TABLE COUNT AND SEARCH INDEX AS
003680      *                          STANDALONE 77-LEVEL ITEMS PER
003690      *                          THE SHOP'S SCALAR CONVENTION.
003700      *
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER.  IBM-370.
004100       OBJECT-COMPUTER.  IBM-370.
004200       SPECIAL-NAMES.
004300           C01 IS TOP-OF-FORM
004400           CLASS NWR-ALPHABETIC IS "A" THRU "Z"
004500           UPSI-0 ON STATUS IS NWR-RERUN-SWITCH.
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT ACCOUNT-FILE ASSIGN TO ACCT-FILE
004900               ORGANIZATION IS LINE SEQUENTIAL
005000               FILE STATUS IS NWR-ACCT-FILE-STATUS.
005100           SELECT BALANCE-FILE ASSIGN TO BAL-FILE
005200               ORGANIZATION IS LINE SEQUENTIAL
005300               FILE STATUS IS NWR-BAL-FILE-STATUS.
005400           SELECT NET-WORTH-FILE ASSIGN TO NETW-FILE
005500               ORGANIZATION IS LINE SEQUENTIAL
005600               FILE STATUS IS NWR-NETW-FILE-STATUS.
005700       DATA DIVISION.
005800       FILE SECTION.
005900       FD  ACCOUNT-FILE
006000           LABEL RECORD STANDARD.
006100       01  ACCOUNT-RECORD.
006200           05  ACM-DETAIL-AREA.
006300               10  ACCT-ID                   PIC X(36).
006400               10  ACCT-NAME                 PIC X(80).
006500               10  ACCT-CURRENCY-CDE         PIC X(03).
006600               10  ACCT-TYPE-CDE             PIC X(10).
006700                   88  ACCT-TYPE-CASH            VALUE "CASH".
006800                   88  ACCT-TYPE-DEPOSIT         VALUE "DEPOSIT".
006900                   88  ACCT-TYPE-FUND            VALUE "FUND".
007000                   88  ACCT-TYPE-IIS             VALUE "IIS".
007100                   88  ACCT-TYPE-BROKERAGE       VALUE "BROKERAGE".
007200               10  ACCT-STATUS-CDE           PIC X(08).
007300                   88  ACCT-STATUS-ACTIVE        VALUE "ACTIVE".
007400                   88  ACCT-STATUS-ARCHIVED      VALUE "ARCHIVED".
007500               10  ACCT-CREATED-TMS          PIC X(20).
007600               10  FILLER                    PIC X(43).
007700           05  ACM-KEY-VIEW REDEFINES ACM-DETAIL-AREA.
007800               10  KEY-ACCT-ID               PIC X(36).
007900               10  KEY-ACCT-CURRENCY-CDE     PIC X(03).
008000               10  FILLER                    PIC X(161).
008100           05  ACM-DATE-BROKEN-DOWN REDEFINES ACM-DETAIL-AREA.
008200               10  FILLER                    PIC X(137).
008300               10  DTB-CREATED-YYYY          PIC X(04).
008400               10  FILLER                    PIC X(01).
008500               10  DTB-CREATED-MM            PIC X(02).
008600               10  FILLER                    PIC X(01).
008700               10  DTB-CREATED-DD            PIC X(02).
008800               10  FILLER                    PIC X(01).
008900               10  DTB-CREATED-HH            PIC X(02).
009000               10  FILLER                    PIC X(01).
009100               10  DTB-CREATED-MI            PIC X(02).
009200               10  FILLER                    PIC X(01).
009300               10  DTB-CREATED-SS            PIC X(02).
009400               10  FILLER                    PIC X(01).
009500               10  FILLER                    PIC X(43).
009600           05  ACM-AUDIT-VIEW REDEFINES ACM-DETAIL-AREA.
009700               10  FILLER                    PIC X(116).
009800               10  AUD-CURRENCY-CDE          PIC X(03).
009900               10  AUD-TYPE-CDE              PIC X(10).
010000               10  AUD-STATUS-CDE            PIC X(08).
010100               10  FILLER                    PIC X(63).
010200       FD  BALANCE-FILE
010300           LABEL RECORD STANDARD.
010400       01  BALANCE-RECORD.
010500           05  BAL-ACCT-ID               PIC X(36).
010600           05  BAL-CURRENCY-CDE          PIC X(03).
010700           05  BAL-AMOUNT                PIC S9(13)V9(4)
010800                   SIGN TRAILING SEPARATE.
010900           05  FILLER                    PIC X(41).
011000       FD  NET-WORTH-FILE
011100           LABEL RECORD STANDARD.
011200       01  NET-WORTH-RECORD.
011300           05  NW-CURRENCY-CDE           PIC X(03).
011400           05  NW-TOTAL-AMOUNT           PIC S9(13)V9(4)
011500                   SIGN TRAILING SEPARATE.
011600           05  FILLER                    PIC X(74).
011700       WORKING-STORAGE SECTION.
011800       01  NWR-ACCT-FILE-STATUS           PIC X(02).
011900           88  NWR-ACCT-FILE-OK               VALUE "00".
012000           88  NWR-ACCT-FILE-EOF              VALUE "10".
012100       01  NWR-BAL-FILE-STATUS             PIC X(02).
012200       01  NWR-NETW-FILE-STATUS            PIC X(02).
012300       01  NWR-CONTROL-COUNTERS.
012400           05  NWR-ACCT-READ-CT            PIC S9(9) COMP.
012500           05  NWR-ACCT-SKIPPED-CT         PIC S9(9) COMP.
012600           05  NWR-ACCT-REJECTED-CT        PIC S9(9) COMP.
012700           05  NWR-BAL-RECS-WRITTEN-CT     PIC S9(9) COMP.
012800           05  NWR-NETW-RECS-WRITTEN-CT    PIC S9(9) COMP.
012900       77  NWR-ACCT-VALID-SWITCH           PIC X(01).
013000           88  NWR-ACCT-IS-VALID               VALUE "Y".
013100           88  NWR-ACCT-IS-INVALID             VALUE "N".
013200       77  NWR-CURRENCY-FOUND-SWITCH       PIC X(01).
013300           88  NWR-CURRENCY-WAS-FOUND          VALUE "Y".
013400           88  NWR-CURRENCY-NOT-FOUND          VALUE "N".
013500       77  NWR-RERUN-SWITCH                PIC X(01).
013600      *
013700      *    CONTROL-BREAK ACCUMULATOR - ONE ENTRY PER DISTINCT
013800      *    CURRENCY SEEN AMONG THE ACTIVE ACCOUNTS.  NO PRELOAD -
013900      *    ENTRIES ARE ADDED AS NEW CURRENCIES TURN UP (SEE I-0472).
014000      *
014100       77  NWR-CURR-COUNT                  PIC S9(4) COMP VALUE ZERO.
014200       77  NWR-CURR-SRCH-IDX               PIC S9(4) COMP.
014300       01  NWR-CURRENCY-TOTALS.
014400           05  NWR-CURR-ENTRY OCCURS 20 TIMES.
014500               10  NWT-CURR-CODE            PIC X(03).
014600               10  NWT-TOTAL-AMOUNT         PIC S9(13)V9(4)
014700                       SIGN TRAILING SEPARATE.
014800      *
014900      *    LINKAGE WORK AREA FOR THE CALL TO BCM-BALANCE-COMPUTE.
015000      *
015100       01  NWR-CALL-ACCT-ID                PIC X(36).
015200       01  NWR-CALL-CURR-CDE               PIC X(03).
015300       01  NWR-CALL-BALANCE                PIC S9(13)V9(4)
015400               SIGN TRAILING SEPARATE.
015500       01  NWR-CALL-RETURN-CDE             PIC X(02).
015600           88  NWR-RC-OK                       VALUE "00".
015700           88  NWR-RC-CURRENCY-MISMATCH        VALUE "30".
015800           88  NWR-RC-BAD-TRANSACTION          VALUE "40".
015900       PROCEDURE DIVISION.
016000      *---------------------------------------------------------*
016100       1000-MAIN-PROCESS.
016200           OPEN INPUT ACCOUNT-FILE
016300           OPEN OUTPUT BALANCE-FILE
016400           OPEN OUTPUT NET-WORTH-FILE
016500           MOVE ZERO TO NWR-ACCT-READ-CT
016600           MOVE ZERO TO NWR-ACCT-SKIPPED-CT
016700           MOVE ZERO TO NWR-ACCT-REJECTED-CT
016800           MOVE ZERO TO NWR-BAL-RECS-WRITTEN-CT
016900           MOVE ZERO TO NWR-NETW-RECS-WRITTEN-CT
017000           MOVE ZERO TO NWR-CURR-COUNT
017100           PERFORM 1100-READ-ACCOUNT-REC
017200           PERFORM 1200-PROCESS-ONE-ACCOUNT
017300               THRU 1200-PROCESS-ONE-ACCOUNT-EXIT
017400               UNTIL NWR-ACCT-FILE-EOF
017500           PERFORM 2000-WRITE-NETWORTH-FILE
017600               THRU 2000-WRITE-NETWORTH-FILE-EXIT
017700           CLOSE ACCOUNT-FILE
017800           CLOSE BALANCE-FILE
017900           CLOSE NET-WORTH-FILE
018000           STOP RUN.
018100      *---------------------------------------------------------*
018200       1100-READ-ACCOUNT-REC.
018300           READ ACCOUNT-FILE
018400               AT END
018500                   SET NWR-ACCT-FILE-EOF TO TRUE
018600               NOT AT END
018700                   ADD 1 TO NWR-ACCT-READ-CT
018800           END-READ.
018900      *---------------------------------------------------------*
019000       1200-PROCESS-ONE-ACCOUNT.
019100           IF ACCT-STATUS-ARCHIVED
019200               ADD 1 TO NWR-ACCT-SKIPPED-CT
019300               GO TO 1200-PROCESS-ONE-ACCOUNT-EXIT
019400           END-IF
019500           PERFORM 1300-VALIDATE-ACCOUNT-REC
019600           IF NWR-ACCT-IS-INVALID
019700               ADD 1 TO NWR-ACCT-REJECTED-CT
019800               DISPLAY "NWR-NETWORTH-RUN - ACCOUNT REJECTED - "
019900                   ACCT-ID
020000               GO TO 1200-PROCESS-ONE-ACCOUNT-EXIT
020100           END-IF
020200           MOVE ACCT-ID           TO NWR-CALL-ACCT-ID
020300           MOVE ACCT-CURRENCY-CDE TO NWR-CALL-CURR-CDE
020400           PERFORM 1500-CALL-BALANCE-CALC.
020500       1200-PROCESS-ONE-ACCOUNT-EXIT.
020600           PERFORM 1100-READ-ACCOUNT-REC.
020700      *---------------------------------------------------------*
020800       1300-VALIDATE-ACCOUNT-REC.
020900           SET NWR-ACCT-IS-VALID TO TRUE
021000           IF ACCT-ID EQUAL SPACES
021100               SET NWR-ACCT-IS-INVALID TO TRUE
021200               GO TO 1300-VALIDATE-ACCOUNT-REC-EXIT
021300           END-IF
021400           IF ACCT-NAME EQUAL SPACES
021500               SET NWR-ACCT-IS-INVALID TO TRUE
021600               GO TO 1300-VALIDATE-ACCOUNT-REC-EXIT
021700           END-IF
021800           IF ACCT-CURRENCY-CDE EQUAL SPACES
021900               SET NWR-ACCT-IS-INVALID TO TRUE
022000               GO TO 1300-VALIDATE-ACCOUNT-REC-EXIT
022100           END-IF
022200           IF NOT ACCT-TYPE-CASH  AND NOT ACCT-TYPE-DEPOSIT
022300               AND NOT ACCT-TYPE-FUND AND NOT ACCT-TYPE-IIS
022400               AND NOT ACCT-TYPE-BROKERAGE
022500               SET NWR-ACCT-IS-INVALID TO TRUE
022600               GO TO 1300-VALIDATE-ACCOUNT-REC-EXIT
022700           END-IF
022800           IF NOT ACCT-STATUS-ACTIVE AND NOT ACCT-STATUS-ARCHIVED
022900               SET NWR-ACCT-IS-INVALID TO TRUE
023000               GO TO 1300-VALIDATE-ACCOUNT-REC-EXIT
023100           END-IF
023200           IF ACCT-CREATED-TMS EQUAL SPACES
023300               SET NWR-ACCT-IS-INVALID TO TRUE
023400           END-IF.
023500       1300-VALIDATE-ACCOUNT-REC-EXIT.
023600           EXIT.
023700      *---------------------------------------------------------*
023800       1500-CALL-BALANCE-CALC.
023900           CALL "BCM-BALANCE-COMPUTE" USING NWR-CALL-ACCT-ID
024000                                            NWR-CALL-CURR-CDE
024100                                            NWR-CALL-BALANCE
024200                                            NWR-CALL-RETURN-CDE
024300           EVALUATE TRUE
024400               WHEN NWR-RC-OK
024500                   PERFORM 1900-WRITE-BALANCE-REC
024600                   PERFORM 1600-POST-CURRENCY-TOTAL
024700               WHEN NWR-RC-CURRENCY-MISMATCH
024800                   PERFORM 1550-ABORT-CURRENCY-MISMATCH
024900               WHEN NWR-RC-BAD-TRANSACTION
025000                   PERFORM 1560-ABORT-BAD-TRANSACTION
025100           END-EVALUATE.
025200      *---------------------------------------------------------*
025300       1550-ABORT-CURRENCY-MISMATCH.
025400           ADD 1 TO NWR-ACCT-REJECTED-CT
025500           DISPLAY "NWR-NETWORTH-RUN - CURRENCY MISMATCH - "
025600               NWR-CALL-ACCT-ID.
025700      *---------------------------------------------------------*
025800       1560-ABORT-BAD-TRANSACTION.
025900           ADD 1 TO NWR-ACCT-REJECTED-CT
026000           DISPLAY "NWR-NETWORTH-RUN - BAD TRANSACTION REJECTED - "
026100               NWR-CALL-ACCT-ID.
026200      *---------------------------------------------------------*
026300       1600-POST-CURRENCY-TOTAL.
026400           SET NWR-CURRENCY-NOT-FOUND TO TRUE
026500           PERFORM 1610-SEARCH-AND-POST
026600               THRU 1610-SEARCH-AND-POST-EXIT
026700               VARYING NWR-CURR-SRCH-IDX FROM 1 BY 1
026800               UNTIL NWR-CURR-SRCH-IDX GREATER THAN NWR-CURR-COUNT
026900                  OR NWR-CURRENCY-WAS-FOUND
027000           IF NWR-CURRENCY-NOT-FOUND
027100               PERFORM 1650-INSERT-NEW-CURRENCY
027200           END-IF.
027300      *---------------------------------------------------------*
027400       1610-SEARCH-AND-POST.
027500           IF NWT-CURR-CODE (NWR-CURR-SRCH-IDX)
027600                   EQUAL NWR-CALL-CURR-CDE
027700               ADD NWR-CALL-BALANCE
027800                   TO NWT-TOTAL-AMOUNT (NWR-CURR-SRCH-IDX)
027900               SET NWR-CURRENCY-WAS-FOUND TO TRUE
028000           END-IF.
028100       1610-SEARCH-AND-POST-EXIT.
028200           EXIT.
028300      *---------------------------------------------------------*
028400       1650-INSERT-NEW-CURRENCY.
028500           ADD 1 TO NWR-CURR-COUNT
028600           MOVE NWR-CALL-CURR-CDE
028700               TO NWT-CURR-CODE (NWR-CURR-COUNT)
028800           MOVE NWR-CALL-BALANCE
028900               TO NWT-TOTAL-AMOUNT (NWR-CURR-COUNT).
029000      *---------------------------------------------------------*
029100       1900-WRITE-BALANCE-REC.
029200           MOVE SPACES              TO BALANCE-RECORD
029300           MOVE NWR-CALL-ACCT-ID    TO BAL-ACCT-ID
029400           MOVE NWR-CALL-CURR-CDE   TO BAL-CURRENCY-CDE
029500           MOVE NWR-CALL-BALANCE    TO BAL-AMOUNT
029600           WRITE BALANCE-RECORD
029700           ADD 1 TO NWR-BAL-RECS-WRITTEN-CT.
029800      *---------------------------------------------------------*
029900       2000-WRITE-NETWORTH-FILE.
030000           PERFORM 2010-WRITE-ONE-NETWORTH-REC
030100               VARYING NWR-CURR-SRCH-IDX FROM 1 BY 1
030200               UNTIL NWR-CURR-SRCH-IDX GREATER THAN NWR-CURR-COUNT.
030300       2000-WRITE-NETWORTH-FILE-EXIT.
030400           EXIT.
030500      *---------------------------------------------------------*
030600       2010-WRITE-ONE-NETWORTH-REC.
030700           MOVE SPACES TO NET-WORTH-RECORD
030800           MOVE NWT-CURR-CODE (NWR-CURR-SRCH-IDX)   TO NW-CURRENCY-CDE
030900           MOVE NWT-TOTAL-AMOUNT (NWR-CURR-SRCH-IDX)
031000               TO NW-TOTAL-AMOUNT
031100           WRITE NET-WORTH-RECORD
031200           ADD 1 TO NWR-NETW-RECS-WRITTEN-CT.
