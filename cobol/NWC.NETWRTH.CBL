000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. NWC-NET-WORTH-TOTAL.
000300       AUTHOR. DMH.
000400       INSTALLATION. DST BOSTON - MINDFUL FINANCE ACCT SVCS.
000500       DATE WRITTEN. 02/03/1995.
000600       DATE COMPILED. 02/03/1995.
000700       SECURITY.  THIS LISTING IS PROPRIETARY TO DST AND THE
000800           MINDFUL FINANCE ACCOUNT SERVICES UNIT.  IT MAY NOT BE
000900           REPRODUCED OUTSIDE THE SHOP WITHOUT PRIOR AUTHORIZATION.
001000      *
001100      *****************************************************
001200      *  NWC-NET-WORTH-TOTAL                                 *
001300      *  NET WORTH BY CURRENCY RESULT RECORD - LEDGER SYSTEM *
001400      *  ONE RECORD PER DISTINCT CURRENCY SEEN AMONG THE     *
001500      *  ACTIVE ACCOUNTS DURING THE NET WORTH RUN.  THIS IS  *
001600      *  A CONTROL-BREAK TOTAL LINE, NOT A DETAIL RECORD.    *
001700      *****************************************************
001800      *  CHANGE LOG
001900      *  DATE      BY    TKT     DESCRIPTION
002000      *  --------  ----  ------  ------------------------------
002100      *  02/03/95  DMH   I-0304  ORIGINAL LAYOUT FOR THE NIGHTLY
002200      *                          NET WORTH ROLLUP JOB.
002300      *  09/21/01  LTS   I-0472  ADDED NWC-SIGN-WORK-VIEW - SOME
002400      *                          CURRENCIES ARE COMING BACK
002500      *                          NEGATIVE WHEN AN ACCT IS
002600      *                          OVERDRAWN AND RECON NEEDS TO
002700      *                          SPOT THAT WITHOUT A COMPUTE.
002800      *  08/03/06  LTS   I-0553  ADDED NWC-PRINT-LINE REDEFINES
002900      *                          FOR THE TREASURY SUMMARY SHEET.
003000      *  05/17/11  CJW   I-0642  DOCUMENTED AS COPYBOOK MEMBER
003100      *                          NWCTOTL FOR THE LEDGER SUBSYSTEM.
003150      *  03/14/12  CJW   I-0649  ADDED NWC-KEY-ONLY-VIEW FOR THE
003170      *                          SORT STEP THAT MERGES THIS FILE
003190      *                          WITH THE PRIOR NIGHT'S NET WORTH
003195      *                          TOTALS BY CURRENCY.
003200      *
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER.  IBM-370.
003600       OBJECT-COMPUTER.  IBM-370.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM
003900           CLASS NWC-ALPHABETIC IS "A" THRU "Z"
004000           UPSI-0 ON STATUS IS NWC-RERUN-SWITCH.
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT NWC-NET-WORTH-TOTAL ASSIGN TO "FNAME"
004400               ORGANIZATION IS LINE SEQUENTIAL.
004500       DATA DIVISION.
004600       FILE SECTION.
004700       FD  NWC-NET-WORTH-TOTAL
004800           LABEL RECORD STANDARD.
004900       01  NWC-NET-WORTH-TOTAL.
005000           05  NWC-DETAIL-AREA.
005100               10  NW-CURRENCY-CDE           PIC X(03).
005200               10  NW-TOTAL-AMOUNT           PIC S9(13)V9(4)
005300                       SIGN TRAILING SEPARATE.
005400               10  FILLER                    PIC X(74).
005410           05  NWC-KEY-ONLY-VIEW REDEFINES NWC-DETAIL-AREA.
005420               10  KEY-NW-CURRENCY-CDE       PIC X(03).
005430               10  FILLER                    PIC X(92).
005500           05  NWC-SIGN-WORK-VIEW REDEFINES NWC-DETAIL-AREA.
005600               10  FILLER                    PIC X(03).
005700               10  SWV-TOTAL-SIGN            PIC X(01).
005800                   88  SWV-TOTAL-NEGATIVE        VALUE "-".
005900                   88  SWV-TOTAL-NOT-NEGATIVE    VALUE "+".
006000               10  SWV-TOTAL-MAGNITUDE       PIC 9(13)V9(4).
006100               10  FILLER                    PIC X(74).
006200           05  NWC-PRINT-LINE REDEFINES NWC-DETAIL-AREA.
006300               10  PL-CURRENCY-CDE           PIC X(03).
006400               10  FILLER                    PIC X(02).
006500               10  PL-TOTAL-EDITED           PIC -(13)9.9999.
006600               10  FILLER                    PIC X(71).
006700       WORKING-STORAGE SECTION.
006800       01  NWC-CONTROL-COUNTERS.
006900           05  NWC-RECS-WRITTEN-CT      PIC S9(9) COMP.
007000       77  NWC-RERUN-SWITCH              PIC X(01).
007100       PROCEDURE DIVISION.
007200       0000-NWC-LAYOUT-ONLY.
007300      *    THIS MEMBER IS CARRIED AS A COMPILABLE LAYOUT COPYBOOK
007400      *    ONLY - IT IS COPYied INTO THE LEDGER BATCH PROGRAMS AND
007500      *    IS NEVER RUN STANDALONE.
007600           STOP RUN.
