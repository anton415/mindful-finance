000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. CSC-CURRENCY-SCALE.
000300       AUTHOR. LTS.
000400       INSTALLATION. DST BOSTON - MINDFUL FINANCE ACCT SVCS.
000500       DATE WRITTEN. 09/18/2001.
000600       DATE COMPILED. 09/18/2001.
000700       SECURITY.  THIS LISTING IS PROPRIETARY TO DST AND THE
000800           MINDFUL FINANCE ACCOUNT SERVICES UNIT.  IT MAY NOT BE
000900           REPRODUCED OUTSIDE THE SHOP WITHOUT PRIOR AUTHORIZATION.
001000      *
001100      *****************************************************
001200      *  CSC-CURRENCY-SCALE                                  *
001300      *  DECIMAL SCALE TABLE, ONE ENTRY PER SUPPORTED ISO    *
001400      *  CURRENCY.  USED BY BCM.BALCALC TO VALIDATE THAT A   *
001500      *  TRANSACTION AMOUNT DOES NOT CARRY MORE FRACTIONAL   *
001600      *  DIGITS THAN ITS CURRENCY ALLOWS.  THIS IS A TABLE   *
001700      *  LAYOUT ONLY - NOT A FILE.  THE VALUES ARE LOADED BY *
001800      *  BCM.BALCALC'S INITIALIZE PARAGRAPH VIA VALUE CLAUSE.*
001900      *****************************************************
002000      *  CHANGE LOG
002100      *  DATE      BY    TKT     DESCRIPTION
002200      *  --------  ----  ------  ------------------------------
002300      *  09/18/01  LTS   I-0473  ORIGINAL TABLE - USD/EUR/GBP/JPY
002400      *                          ONLY, MATCHES THE CURRENCIES
002500      *                          THE ACCOUNT OPENING SCREEN
002600      *                          CURRENTLY OFFERS.
002700      *  08/03/06  LTS   I-0554  ADDED CSC-HEADER-AREA AND
002800      *                          CSC-TRAILER-AREA REDEFINES SO
002900      *                          THIS MEMBER CAN ALSO SERVE AS A
003000      *                          REPORT SKELETON IF TREASURY EVER
003100      *                          WANTS A PRINTED SCALE TABLE.
003200      *  05/17/11  CJW   I-0643  DOCUMENTED AS COPYBOOK MEMBER
003300      *                          CSCSCAL FOR THE LEDGER SUBSYSTEM.
003350      *  03/14/12  CJW   I-0648  RECODED THE RERUN SWITCH AS A
003370      *                          77-LEVEL ITEM PER THE SHOP'S
003390      *                          STANDALONE-SCALAR CONVENTION.
003400      *
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER.  IBM-370.
003800       OBJECT-COMPUTER.  IBM-370.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM
004100           CLASS CSC-ALPHABETIC IS "A" THRU "Z"
004200           UPSI-0 ON STATUS IS CSC-RERUN-SWITCH.
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT CSC-CURRENCY-SCALE ASSIGN TO "FNAME"
004600               ORGANIZATION IS LINE SEQUENTIAL.
004700       DATA DIVISION.
004800       FILE SECTION.
004900       FD  CSC-CURRENCY-SCALE
005000           LABEL RECORD STANDARD.
005100       01  CSC-CURRENCY-SCALE.
005200           05  RECORD-TYPE-CD                PIC X(01).
005300               88  RECORD-TYPE-HEADER            VALUE "H".
005400               88  RECORD-TYPE-DETAIL            VALUE "D".
005500               88  RECORD-TYPE-TRAILER           VALUE "T".
005600           05  CSC-HEADER-AREA.
005700               10  HDR-RUN-DTE-TME            PIC X(26).
005800               10  HDR-TABLE-TITLE            PIC X(40).
005900               10  FILLER                     PIC X(32).
006000           05  CSC-DETAIL-AREA REDEFINES CSC-HEADER-AREA.
006100               10  CSS-CURRENCY-CDE           PIC X(03).
006200               10  CSS-SCALE-DIGITS           PIC 9(01).
006300               10  FILLER                     PIC X(94).
006400           05  CSC-TRAILER-AREA REDEFINES CSC-HEADER-AREA.
006500               10  TLR-ENTRY-COUNT            PIC 9(03) COMP-3.
006600               10  FILLER                     PIC X(96).
006700      *
006800      *    THE WORKING-STORAGE TABLE BELOW IS THE ONE ACTUALLY
006900      *    USED BY THE PROGRAMS THAT COPY THIS MEMBER - THE FD
007000      *    ABOVE ONLY EXISTS SO THIS LAYOUT CAN DOUBLE AS A
007100      *    PRINTED SCALE TABLE, PER I-0554.
007200      *
007300       WORKING-STORAGE SECTION.
007400       01  CSC-TABLE-LOAD-AREA.
007500           05  FILLER PIC X(03) VALUE "USD".
007600           05  FILLER PIC 9(01) VALUE 2.
007700           05  FILLER PIC X(03) VALUE "EUR".
007800           05  FILLER PIC 9(01) VALUE 2.
007900           05  FILLER PIC X(03) VALUE "GBP".
008000           05  FILLER PIC 9(01) VALUE 2.
008100           05  FILLER PIC X(03) VALUE "JPY".
008200           05  FILLER PIC 9(01) VALUE 0.
008300       01  CSC-CURRENCY-SCALE-TABLE REDEFINES CSC-TABLE-LOAD-AREA.
008400           05  CSC-SCALE-ENTRY OCCURS 4 TIMES
008500                   INDEXED BY CSC-SCALE-IDX.
008600               10  CSE-CURRENCY-CDE           PIC X(03).
008700               10  CSE-SCALE-DIGITS           PIC 9(01).
008800       77  CSC-RERUN-SWITCH              PIC X(01).
008900       PROCEDURE DIVISION.
009000       0000-CSC-LAYOUT-ONLY.
009100      *    THIS MEMBER IS CARRIED AS A COMPILABLE LAYOUT COPYBOOK
009200      *    ONLY - IT IS COPYied INTO THE LEDGER BATCH PROGRAMS AND
009300      *    IS NEVER RUN STANDALONE.
009400           STOP RUN.
