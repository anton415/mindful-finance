000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. ACM-ACCOUNT-MASTER.
000300       AUTHOR. R.KELSO.
000400       INSTALLATION. DST BOSTON - MINDFUL FINANCE ACCT SVCS.
000500       DATE WRITTEN. 03/11/1986.
000600       DATE COMPILED. 03/11/1986.
000700       SECURITY.  THIS LISTING IS PROPRIETARY TO DST AND THE
000800           MINDFUL FINANCE ACCOUNT SERVICES UNIT.  IT MAY NOT BE
000900           REPRODUCED OUTSIDE THE SHOP WITHOUT PRIOR AUTHORIZATION.
001000      *
001100      *****************************************************
001200      *  ACM-ACCOUNT-MASTER                                    *
001300      *  ACCOUNT MASTER RECORD LAYOUT - LEDGER ACCT SYSTEM   *
001400      *  ONE RECORD PER ACCOUNT OPENED ON THE LEDGER.        *
001500      *****************************************************
001600      *  CHANGE LOG
001700      *  DATE      BY    TKT     DESCRIPTION
001800      *  --------  ----  ------  ------------------------------
001900      *  03/11/86  RK    I-0014  ORIGINAL LAYOUT - CASH/DEPOSIT/
002000      *                          FUND ACCT TYPES ONLY.
002100      *  09/02/87  RK    I-0061  ADDED IIS ACCOUNT TYPE FOR THE
002200      *                          INDIVIDUAL INVESTOR SVC PILOT.
002300      *  01/14/89  DMH   I-0118  ADDED BROKERAGE ACCOUNT TYPE.
002400      *  07/30/90  DMH   I-0165  ADDED ACCT-STATUS-CDE AND THE
002500      *                          ARCHIVED 88-LEVEL - ACCTS NO
002600      *                          LONGER CLOSE, THEY ARCHIVE.
002700      *  11/05/91  PJQ   I-0203  ADDED ACM-KEY-VIEW REDEFINES FOR
002800      *                          THE ONLINE LOOKUP-BY-ID SCREEN.
002900      *  04/22/93  PJQ   I-0247  ADDED ACM-DATE-BROKEN-DOWN VIEW -
003000      *                          AUDIT WANTS YEAR/MONTH BREAKOUT
003100      *                          ON THE OPEN-DATE W/O A CALL TO
003200      *                          THE DATE ROUTINE.
003300      *  02/09/95  DMH   I-0301  ADDED ACM-AUDIT-VIEW REDEFINES
003400      *                          FOR THE QUARTERLY ACCT AUDIT
003500      *                          EXTRACT.
003600      *  11/19/98  PJQ   I-0412  Y2K REVIEW - ACCT-CREATED-TMS IS
003700      *                          ALREADY A 4-DIGIT YEAR ISO STAMP.
003800      *                          NO CHANGE REQUIRED, SIGNED OFF.
003900      *  06/14/02  LTS   I-0488  ADDED TRUST ACCT TYPE COMMENT -
004000      *                          SEE NOTE BELOW, NOT IMPLEMENTED.
004100      *  08/03/06  LTS   I-0551  EXPANDED FILLER TO COVER FUTURE
004200      *                          SUB-ACCOUNT NUMBER PROJECT.
004300      *  05/17/11  CJW   I-0639  DOCUMENTED AS COPYBOOK MEMBER
004400      *                          ACMACCT FOR THE LEDGER SUBSYSTEM.
004450      *  03/14/12  CJW   I-0648  RECODED THE RERUN SWITCH AS A
004470      *                          77-LEVEL ITEM PER THE SHOP'S
004480      *                          STANDALONE-SCALAR CONVENTION.
004500      *
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER.  IBM-370.
004900       OBJECT-COMPUTER.  IBM-370.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM
005200           CLASS ACCT-ALPHABETIC IS "A" THRU "Z"
005300           UPSI-0 ON STATUS IS ACM-RERUN-SWITCH.
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT ACM-ACCOUNT-MASTER ASSIGN TO "FNAME"
005700               ORGANIZATION IS LINE SEQUENTIAL.
005800       DATA DIVISION.
005900       FILE SECTION.
006000       FD  ACM-ACCOUNT-MASTER
006100           LABEL RECORD STANDARD.
006200       01  ACM-ACCOUNT-MASTER.
006300           05  ACM-DETAIL-AREA.
006400               10  ACCT-ID                   PIC X(36).
006500               10  ACCT-NAME                 PIC X(80).
006600               10  ACCT-CURRENCY-CDE         PIC X(03).
006700               10  ACCT-TYPE-CDE             PIC X(10).
006800                   88  ACCT-TYPE-CASH            VALUE "CASH".
006900                   88  ACCT-TYPE-DEPOSIT         VALUE "DEPOSIT".
007000                   88  ACCT-TYPE-FUND            VALUE "FUND".
007100                   88  ACCT-TYPE-IIS             VALUE "IIS".
007200                   88  ACCT-TYPE-BROKERAGE       VALUE "BROKERAGE".
007300               10  ACCT-STATUS-CDE           PIC X(08).
007400                   88  ACCT-STATUS-ACTIVE        VALUE "ACTIVE".
007500                   88  ACCT-STATUS-ARCHIVED      VALUE "ARCHIVED".
007600               10  ACCT-CREATED-TMS          PIC X(20).
007700               10  FILLER                    PIC X(43).
007800           05  ACM-KEY-VIEW REDEFINES ACM-DETAIL-AREA.
007900               10  KEY-ACCT-ID               PIC X(36).
008000               10  KEY-ACCT-CURRENCY-CDE     PIC X(03).
008100               10  FILLER                    PIC X(161).
008200           05  ACM-DATE-BROKEN-DOWN REDEFINES ACM-DETAIL-AREA.
008300               10  FILLER                    PIC X(137).
008400               10  DTB-CREATED-YYYY          PIC X(04).
008500               10  FILLER                    PIC X(01).
008600               10  DTB-CREATED-MM            PIC X(02).
008700               10  FILLER                    PIC X(01).
008800               10  DTB-CREATED-DD            PIC X(02).
008900               10  FILLER                    PIC X(01).
009000               10  DTB-CREATED-HH            PIC X(02).
009100               10  FILLER                    PIC X(01).
009200               10  DTB-CREATED-MI            PIC X(02).
009300               10  FILLER                    PIC X(01).
009400               10  DTB-CREATED-SS            PIC X(02).
009500               10  FILLER                    PIC X(01).
009600               10  FILLER                    PIC X(43).
009700           05  ACM-AUDIT-VIEW REDEFINES ACM-DETAIL-AREA.
009800               10  FILLER                    PIC X(116).
009900               10  AUD-CURRENCY-CDE          PIC X(03).
010000               10  AUD-TYPE-CDE              PIC X(10).
010100               10  AUD-STATUS-CDE            PIC X(08).
010200               10  FILLER                    PIC X(63).
010300      *
010400      *    NOTE (LTS 06/02): A "TRUST" ACCOUNT TYPE WAS REQUESTED
010500      *    BY PRODUCT FOR THE ESTATE-PLANNING TIER BUT WAS NEVER
010600      *    FUNDED.  DO NOT ADD A TRUST 88-LEVEL UNTIL I-0488 IS
010700      *    REOPENED AND APPROVED.
010800      *
010900       WORKING-STORAGE SECTION.
011000       01  ACM-CONTROL-COUNTERS.
011100           05  ACM-RECS-READ-CT          PIC S9(9) COMP.
011200           05  ACM-RECS-SKIPPED-CT       PIC S9(9) COMP.
011300       77  ACM-RERUN-SWITCH              PIC X(01).
011400       PROCEDURE DIVISION.
011500       0000-ACM-LAYOUT-ONLY.
011600      *    THIS MEMBER IS CARRIED AS A COMPILABLE LAYOUT COPYBOOK
011700      *    ONLY - IT IS COPYied INTO THE LEDGER BATCH PROGRAMS AND
011800      *    IS NEVER RUN STANDALONE.
011900           STOP RUN.
