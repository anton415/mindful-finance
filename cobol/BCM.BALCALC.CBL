000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BCM-BALANCE-COMPUTE.
000300       AUTHOR. PJQ.
000400       INSTALLATION. DST BOSTON - MINDFUL FINANCE ACCT SVCS.
000500       DATE WRITTEN. 11/18/1991.
000600       DATE COMPILED. 11/18/1991.
000700       SECURITY.  THIS LISTING IS PROPRIETARY TO DST AND THE
000800           MINDFUL FINANCE ACCOUNT SERVICES UNIT.  IT MAY NOT BE
000900           REPRODUCED OUTSIDE THE SHOP WITHOUT PRIOR AUTHORIZATION.
001000      *
001100      *****************************************************
001200      *  BCM-BALANCE-COMPUTE                                 *
001300      *  CALLED SUBPROGRAM - REPLAYS THE TRANSACTION-FILE    *
001400      *  AGAINST ONE ACCOUNT AND RETURNS THE RESULTING       *
001500      *  BALANCE TO THE CALLING PROGRAM.  CALLED BY BOTH      *
001600      *  ABR.BALRUN (SINGLE ACCOUNT BALANCE JOB) AND          *
001700      *  NWR.NETRUN (NET WORTH ROLLUP JOB) SO THE BALANCE     *
001800      *  ARITHMETIC IS WRITTEN EXACTLY ONCE.                  *
001900      *****************************************************
002000      *  LINKAGE (PER CALL) -
002100      *      BCM-LK-ACCT-ID       (X36)  PASSED IN BY CALLER
002200      *      BCM-LK-ACCT-CURR-CDE (X03)  PASSED IN BY CALLER
002300      *      BCM-LK-BALANCE       (S9(13)V9(4)) RETURNED
002400      *      BCM-LK-RETURN-CDE    (X02)  RETURNED - SEE 88S
002500      *  CHANGE LOG
002600      *  DATE      BY    TKT     DESCRIPTION
002700      *  --------  ----  ------  ------------------------------
002800      *  11/18/91  PJQ   I-0206  ORIGINAL SUBPROGRAM, SPLIT OUT
002900      *                          OF THE OLD BALRUN MAINLINE SO
003000      *                          THE NET WORTH JOB COULD SHARE
003100      *                          THE SAME ARITHMETIC.
003200      *  04/22/93  PJQ   I-0250  ADDED SCALE VALIDATION AGAINST
003300      *                          THE HOUSE CURRENCY SCALE TABLE -
003400      *                          PRIOR RELEASE TRUSTED THE FEED TO
003500      *                          ALREADY BE AT THE RIGHT SCALE,
003600      *                          WHICH BIT US ON A 3-DECIMAL JPY
003700      *                          FEED FROM THE TOKYO DESK.
003800      *  02/09/95  DMH   I-0305  ADDED CURRENCY-MISMATCH RETURN
003900      *                          CODE - PREVIOUSLY THIS JUST
004000      *                          ABENDED INSIDE THE SUBPROGRAM,
004100      *                          WHICH LEFT NO PARTIAL BALANCE
004200      *                          FILE FOR OPS TO INSPECT.
004300      *  09/21/01  LTS   I-0474  CONFIRMED NO ROUNDED PHRASE IS
004400      *                          NEEDED ON THE ADD - BOTH OPERANDS
004500      *                          ARE ALREADY AT THE ACCOUNT'S
004600      *                          FIXED SCALE.
004700      *  08/03/06  LTS   I-0555  REPLACED THE SCALE-REMAINDER
004800      *                          COMPUTE WITH A DIGIT-GROUP
004900      *                          REDEFINES CHECK - SHOP STANDARD
005000      *                          NOW FORBIDS INTRINSIC FUNCTIONS
005100      *                          IN NEW CODE.
005200      *  05/17/11  CJW   I-0644  REWORKED UNDER THE LEDGER
005300      *                          SUBSYSTEM NAMING STANDARD.
005320      *  03/14/12  CJW   I-0648  RECODED BCM-SCALE-DIGITS-WK AND
005340      *                          THE RERUN SWITCH AS STANDALONE
005350      *                          77-LEVEL ITEMS PER THE SHOP'S
005360      *                          STANDALONE-SCALAR CONVENTION.
005380      *  03/14/12  CJW   I-0649  ADDED OCCURRED-ON AND CREATED-TMS
005390      *                          TO THE MANDATORY-FIELD CHECKS IN
005392      *                          2000-VALIDATE-TRANSACTION-REC -
005394      *                          AN AUDIT FOUND A FEW TEST RECORDS
005396      *                          WITH A BLANK OCCURRED-ON SLIPPING
005398      *                          THROUGH TO THE BALANCE ADD.
005400      *
005500       ENVIRONMENT DIVISION.
005600       CONFIGURATION SECTION.
005700       SOURCE-COMPUTER.  IBM-370.
005800       OBJECT-COMPUTER.  IBM-370.
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM
006100           CLASS BCM-ALPHABETIC IS "A" THRU "Z"
006200           UPSI-0 ON STATUS IS BCM-RERUN-SWITCH.
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500           SELECT TRANSACTION-FILE ASSIGN TO TRANS-FILE
006600               ORGANIZATION IS LINE SEQUENTIAL
006700               FILE STATUS IS BCM-TX-FILE-STATUS.
006800       DATA DIVISION.
006900       FILE SECTION.
007000       FD  TRANSACTION-FILE
007100           LABEL RECORD STANDARD.
007200       01  TRANSACTION-RECORD.
007300           05  TX-ID                     PIC X(36).
007400           05  TX-ACCT-ID                PIC X(36).
007500           05  TX-OCCURRED-ON            PIC X(10).
007600           05  TX-DIRECTION-CDE          PIC X(07).
007700               88  TX-DIRECTION-INFLOW       VALUE "INFLOW".
007800               88  TX-DIRECTION-OUTFLOW      VALUE "OUTFLOW".
007900           05  TX-AMOUNT-AREA.
008000               10  TX-AMOUNT             PIC S9(13)V9(4)
008100                       SIGN TRAILING SEPARATE.
008200           05  TX-MEMO                   PIC X(200).
008300           05  TX-CREATED-TMS            PIC X(20).
008400           05  FILLER                    PIC X(23).
008500       01  TX-AMOUNT-DIGITS-VIEW REDEFINES TX-AMOUNT-AREA.
008600           05  TAD-INTEGER-PART          PIC 9(13).
008700           05  TAD-FRAC-HI2              PIC 9(02).
008800           05  TAD-FRAC-LO2              PIC 9(02).
008900           05  TAD-SIGN                  PIC X(01).
009000       WORKING-STORAGE SECTION.
009100       01  BCM-TX-FILE-STATUS            PIC X(02).
009200           88  BCM-TX-FILE-OK                VALUE "00".
009300           88  BCM-TX-FILE-EOF                VALUE "10".
009400       01  BCM-CONTROL-COUNTERS.
009500           05  BCM-TX-READ-CT            PIC S9(9) COMP.
009600           05  BCM-TX-MATCHED-CT         PIC S9(9) COMP.
009700       77  BCM-SCALE-DIGITS-WK           PIC 9(01).
009800       01  BCM-WORK-BALANCE-GROUP.
009900           05  BCM-WORK-BALANCE          PIC S9(13)V9(4)
010000                   SIGN TRAILING SEPARATE.
010100       01  BCM-WORK-BALANCE-EDIT-VIEW REDEFINES
010200               BCM-WORK-BALANCE-GROUP.
010300           05  WEV-MAGNITUDE             PIC 9(13)V9(4).
010400           05  WEV-SIGN                  PIC X(01).
010500       01  BCM-SIGNED-AMOUNT-GROUP.
010600           05  BCM-SIGNED-AMOUNT         PIC S9(13)V9(4)
010700                   SIGN TRAILING SEPARATE.
010800      *
010900      *    HOUSE-STANDARD CURRENCY SCALE TABLE - KEPT LOCAL TO
011000      *    THIS SUBPROGRAM RATHER THAN IN A SHARED COPY MEMBER,
011100      *    SAME AS EVERY OTHER LEDGER PROGRAM THAT NEEDS IT.
011200      *
011300       01  CSC-TABLE-LOAD-AREA.
011400           05  FILLER PIC X(03) VALUE "USD".
011500           05  FILLER PIC 9(01) VALUE 2.
011600           05  FILLER PIC X(03) VALUE "EUR".
011700           05  FILLER PIC 9(01) VALUE 2.
011800           05  FILLER PIC X(03) VALUE "GBP".
011900           05  FILLER PIC 9(01) VALUE 2.
012000           05  FILLER PIC X(03) VALUE "JPY".
012100           05  FILLER PIC 9(01) VALUE 0.
012200       01  CSC-CURRENCY-SCALE-TABLE REDEFINES CSC-TABLE-LOAD-AREA.
012300           05  CSC-SCALE-ENTRY OCCURS 4 TIMES
012400                   INDEXED BY CSC-SCALE-IDX.
012500               10  CSE-CURRENCY-CDE       PIC X(03).
012600               10  CSE-SCALE-DIGITS       PIC 9(01).
012700       77  BCM-RERUN-SWITCH              PIC X(01).
012800       LINKAGE SECTION.
012900       01  BCM-LK-ACCT-ID                PIC X(36).
013000       01  BCM-LK-ACCT-CURR-CDE          PIC X(03).
013100       01  BCM-LK-BALANCE                PIC S9(13)V9(4)
013200               SIGN TRAILING SEPARATE.
013300       01  BCM-LK-RETURN-CDE             PIC X(02).
013400           88  BCM-RC-OK                     VALUE "00".
013500           88  BCM-RC-CURRENCY-MISMATCH      VALUE "30".
013600           88  BCM-RC-BAD-TRANSACTION        VALUE "40".
013700       PROCEDURE DIVISION USING BCM-LK-ACCT-ID
013800                                 BCM-LK-ACCT-CURR-CDE
013900                                 BCM-LK-BALANCE
014000                                 BCM-LK-RETURN-CDE.
014100      *---------------------------------------------------------*
014200       1000-COMPUTE-BALANCE.
014300           MOVE "00"              TO BCM-LK-RETURN-CDE
014400           MOVE ZERO              TO BCM-WORK-BALANCE
014500           MOVE ZERO              TO BCM-TX-READ-CT
014600           MOVE ZERO              TO BCM-TX-MATCHED-CT
014700           OPEN INPUT TRANSACTION-FILE
014800           PERFORM 1100-READ-TRANSACTION
014900           PERFORM 1500-PROCESS-TRANSACTIONS
014950               THRU 1500-PROCESS-TRANSACTIONS-EXIT
015000               UNTIL BCM-TX-FILE-EOF
015100                  OR BCM-RC-CURRENCY-MISMATCH
015200                  OR BCM-RC-BAD-TRANSACTION
015300           CLOSE TRANSACTION-FILE
015400           IF BCM-RC-OK
015500               MOVE BCM-WORK-BALANCE TO BCM-LK-BALANCE
015600           END-IF
015700           GOBACK.
015800      *---------------------------------------------------------*
015900       1100-READ-TRANSACTION.
016000           READ TRANSACTION-FILE
016100               AT END
016200                   SET BCM-TX-FILE-EOF TO TRUE
016300               NOT AT END
016400                   ADD 1 TO BCM-TX-READ-CT
016500           END-READ.
016600      *---------------------------------------------------------*
016700       1500-PROCESS-TRANSACTIONS.
016800           IF TX-ACCT-ID NOT EQUAL BCM-LK-ACCT-ID
016900               PERFORM 1100-READ-TRANSACTION
017000               GO TO 1500-PROCESS-TRANSACTIONS-EXIT
017100           END-IF
017200           ADD 1 TO BCM-TX-MATCHED-CT
017300           PERFORM 2000-VALIDATE-TRANSACTION-REC
017350               THRU 2000-VALIDATE-TRANSACTION-REC-EXIT
017400           IF BCM-RC-OK
017500               PERFORM 2200-APPLY-SIGN
017600               PERFORM 2300-ADD-TO-BALANCE
017700               PERFORM 1100-READ-TRANSACTION
017800           END-IF.
017900       1500-PROCESS-TRANSACTIONS-EXIT.
018000           EXIT.
018100      *---------------------------------------------------------*
018200       2000-VALIDATE-TRANSACTION-REC.
018300           IF TX-ID EQUAL SPACES
018400               SET BCM-RC-BAD-TRANSACTION TO TRUE
018500               GO TO 2000-VALIDATE-TRANSACTION-REC-EXIT
018600           END-IF
018700           IF TX-ACCT-ID EQUAL SPACES
018800               SET BCM-RC-BAD-TRANSACTION TO TRUE
018900               GO TO 2000-VALIDATE-TRANSACTION-REC-EXIT
018920           END-IF
018940           IF TX-OCCURRED-ON EQUAL SPACES
018950               SET BCM-RC-BAD-TRANSACTION TO TRUE
018960               GO TO 2000-VALIDATE-TRANSACTION-REC-EXIT
018970           END-IF
018980           IF TX-CREATED-TMS EQUAL SPACES
018985               SET BCM-RC-BAD-TRANSACTION TO TRUE
018990               GO TO 2000-VALIDATE-TRANSACTION-REC-EXIT
019000           END-IF
019100           IF NOT TX-DIRECTION-INFLOW
019200               AND NOT TX-DIRECTION-OUTFLOW
019300               SET BCM-RC-BAD-TRANSACTION TO TRUE
019400               GO TO 2000-VALIDATE-TRANSACTION-REC-EXIT
019500           END-IF
019600           PERFORM 2100-VALIDATE-TX-AMOUNT
019650               THRU 2100-VALIDATE-TX-AMOUNT-EXIT.
019700       2000-VALIDATE-TRANSACTION-REC-EXIT.
019800           EXIT.
019900      *---------------------------------------------------------*
020000       2100-VALIDATE-TX-AMOUNT.
020100      *    AMOUNT MUST BE STRICTLY POSITIVE AND MUST NOT CARRY
020200      *    MORE FRACTIONAL DIGITS THAN THE ACCOUNT'S CURRENCY
020300      *    ALLOWS (SEE THE CSC-SCALE-ENTRY TABLE SEARCH BELOW).
020400      *    A TRANSACTION CARRIES NO CURRENCY OF ITS OWN - ITS
020500      *    AMOUNT IS ALWAYS DENOMINATED IN THE OWNING ACCOUNT'S
020600      *    CURRENCY, SO THE "CURRENCY MATCH" CHECK IN THE HOUSE
020700      *    CURRENCY-BINDING RULE COLLAPSES HERE TO THE ACCOUNT'S
020800      *    CURRENCY BEING A
020850      *    RECOGNIZED ONE - IF IT IS NOT ON THE SCALE TABLE THE
020900      *    AMOUNT CANNOT BE VALIDATED AGAINST ANY SCALE AND THE
021000      *    RUN ABORTS WITH A CURRENCY-MISMATCH RETURN CODE.
021100           IF TX-AMOUNT NOT GREATER THAN ZERO
021200               SET BCM-RC-BAD-TRANSACTION TO TRUE
021300               GO TO 2100-VALIDATE-TX-AMOUNT-EXIT
021400           END-IF
021500           SET CSC-SCALE-IDX TO 1
021600           SEARCH CSC-SCALE-ENTRY
021700               AT END
021800                   SET BCM-RC-CURRENCY-MISMATCH TO TRUE
021900               WHEN CSE-CURRENCY-CDE (CSC-SCALE-IDX)
022000                       EQUAL BCM-LK-ACCT-CURR-CDE
022100                   MOVE CSE-SCALE-DIGITS (CSC-SCALE-IDX)
022200                       TO BCM-SCALE-DIGITS-WK
022300           END-SEARCH
022400           IF BCM-RC-OK
022500               PERFORM 2150-CHECK-SCALE-NOT-EXCEEDED
022600           END-IF.
022700       2100-VALIDATE-TX-AMOUNT-EXIT.
022800           EXIT.
022900      *---------------------------------------------------------*
023000       2150-CHECK-SCALE-NOT-EXCEEDED.
023100      *    TX-AMOUNT IS CARRIED AT 4 DECIMAL PLACES ON THE WIRE.
023200      *    IF THE ACCOUNT'S CURRENCY ALLOWS FEWER PLACES, THE
023300      *    EXCESS LOW-ORDER FRACTION DIGITS MUST ALL BE ZERO OR
023400      *    THE FEED HAS MORE PRECISION THAN THE CURRENCY ADMITS.
023500      *    CHECKED VIA THE TX-AMOUNT-DIGITS-VIEW REDEFINES RATHER
023600      *    THAN AN INTRINSIC FUNCTION.
023700           EVALUATE BCM-SCALE-DIGITS-WK
023800               WHEN 0
023900                   IF TAD-FRAC-HI2 NOT EQUAL ZERO
024000                       OR TAD-FRAC-LO2 NOT EQUAL ZERO
024100                       SET BCM-RC-BAD-TRANSACTION TO TRUE
024200                   END-IF
024300               WHEN 2
024400                   IF TAD-FRAC-LO2 NOT EQUAL ZERO
024500                       SET BCM-RC-BAD-TRANSACTION TO TRUE
024600                   END-IF
024700               WHEN OTHER
024800                   CONTINUE
024900           END-EVALUATE.
025000      *---------------------------------------------------------*
025100       2200-APPLY-SIGN.
025200           IF TX-DIRECTION-INFLOW
025300               MOVE TX-AMOUNT TO BCM-SIGNED-AMOUNT
025400           ELSE
025500               COMPUTE BCM-SIGNED-AMOUNT = ZERO - TX-AMOUNT
025600           END-IF.
025700      *---------------------------------------------------------*
025800       2300-ADD-TO-BALANCE.
025900      *    BOTH OPERANDS ARE ALREADY AT THE ACCOUNT'S FIXED
026000      *    SCALE - NO ROUNDED PHRASE IS NEEDED OR USED.
026100           ADD BCM-SIGNED-AMOUNT TO BCM-WORK-BALANCE.
