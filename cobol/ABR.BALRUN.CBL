000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. ABR-BALANCE-RUN.
000300       AUTHOR. DMH.
000400       INSTALLATION. DST BOSTON - MINDFUL FINANCE ACCT SVCS.
000500       DATE WRITTEN. 06/02/1989.
000600       DATE COMPILED. 06/02/1989.
000700       SECURITY.  THIS LISTING IS PROPRIETARY TO DST AND THE
000800           MINDFUL FINANCE ACCOUNT SERVICES UNIT.  IT MAY NOT BE
000900           REPRODUCED OUTSIDE THE SHOP WITHOUT PRIOR AUTHORIZATION.
001000      *
001100      *****************************************************
001200      *  ABR-BALANCE-RUN                                     *
001300      *  MAINLINE - NIGHTLY SINGLE-ACCOUNT BALANCE RECOMPUTE *
001400      *  JOB.  TAKES ONE ACCOUNT ID OFF THE ABR-PARM-FILE     *
001500      *  CONTROL CARD, LOOKS THE ACCOUNT UP ON ACCOUNT-FILE,  *
001600      *  REPLAYS ITS TRANSACTIONS, AND WRITES ONE RECORD TO   *
001700      *  BALANCE-FILE.                                        *
001800      *****************************************************
001900      *  CHANGE LOG
002000      *  DATE      BY    TKT     DESCRIPTION
002100      *  --------  ----  ------  ------------------------------
002200      *  06/02/89  DMH   I-0130  ORIGINAL MAINLINE - READ ACCOUNT,
002300      *                          READ ITS TRANSACTIONS, SUM THEM
002400      *                          RIGHT HERE IN THE MAINLINE.
002500      *  11/18/91  PJQ   I-0206  SPLIT THE BALANCE ARITHMETIC OUT
002600      *                          TO THE NEW BCM-BALANCE-COMPUTE
002700      *                          SUBPROGRAM SO THE NET WORTH JOB
002800      *                          COULD CALL THE SAME LOGIC - THIS
002900      *                          MAINLINE NOW JUST FINDS THE
003000      *                          ACCOUNT AND CALLS BCM.
003100      *  02/09/95  DMH   I-0306  ADDED THE CURRENCY-MISMATCH ABORT
003200      *                          PARAGRAPH - BCM NOW RETURNS A
003300      *                          CODE INSTEAD OF ABENDING ITSELF.
003400      *  09/21/01  LTS   I-0475  ADDED RECS-WRITTEN-CT TO THE
003500      *                          END-OF-JOB MESSAGE FOR THE OPS
003600      *                          RUNBOOK.
003700      *  05/17/11  CJW   I-0645  REWORKED UNDER THE LEDGER
003800      *                          SUBSYSTEM NAMING STANDARD.
003850      *  03/14/12  CJW   I-0648  RECODED THE ACCOUNT-FOUND, JOB-
003860      *                          ABEND AND RERUN SWITCHES AS
003870      *                          STANDALONE 77-LEVEL ITEMS PER
003880      *                          THE SHOP'S SCALAR CONVENTION.
003900      *
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.  IBM-370.
004300       OBJECT-COMPUTER.  IBM-370.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM
004600           CLASS ABR-ALPHABETIC IS "A" THRU "Z"
004700           UPSI-0 ON STATUS IS ABR-RERUN-SWITCH.
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT ABR-PARM-FILE ASSIGN TO PARM-FILE
005100               ORGANIZATION IS LINE SEQUENTIAL
005200               FILE STATUS IS ABR-PARM-FILE-STATUS.
005300           SELECT ACCOUNT-FILE ASSIGN TO ACCT-FILE
005400               ORGANIZATION IS LINE SEQUENTIAL
005500               FILE STATUS IS ABR-ACCT-FILE-STATUS.
005600           SELECT BALANCE-FILE ASSIGN TO BAL-FILE
005700               ORGANIZATION IS LINE SEQUENTIAL
005800               FILE STATUS IS ABR-BAL-FILE-STATUS.
005900       DATA DIVISION.
006000       FILE SECTION.
006100       FD  ABR-PARM-FILE
006200           LABEL RECORD STANDARD.
006300       01  ABR-PARM-RECORD.
006400           05  PARM-ACCT-ID              PIC X(36).
006500           05  FILLER                    PIC X(44).
006600       FD  ACCOUNT-FILE
006700           LABEL RECORD STANDARD.
006800       01  ACCOUNT-RECORD.
006900           05  ACM-DETAIL-AREA.
007000               10  ACCT-ID                   PIC X(36).
007100               10  ACCT-NAME                 PIC X(80).
007200               10  ACCT-CURRENCY-CDE         PIC X(03).
007300               10  ACCT-TYPE-CDE             PIC X(10).
007400                   88  ACCT-TYPE-CASH            VALUE "CASH".
007500                   88  ACCT-TYPE-DEPOSIT         VALUE "DEPOSIT".
007600                   88  ACCT-TYPE-FUND            VALUE "FUND".
007700                   88  ACCT-TYPE-IIS             VALUE "IIS".
007800                   88  ACCT-TYPE-BROKERAGE       VALUE "BROKERAGE".
007900               10  ACCT-STATUS-CDE           PIC X(08).
008000                   88  ACCT-STATUS-ACTIVE        VALUE "ACTIVE".
008100                   88  ACCT-STATUS-ARCHIVED      VALUE "ARCHIVED".
008200               10  ACCT-CREATED-TMS          PIC X(20).
008300               10  FILLER                    PIC X(43).
008400           05  ACM-KEY-VIEW REDEFINES ACM-DETAIL-AREA.
008500               10  KEY-ACCT-ID               PIC X(36).
008600               10  KEY-ACCT-CURRENCY-CDE     PIC X(03).
008700               10  FILLER                    PIC X(161).
008800           05  ACM-DATE-BROKEN-DOWN REDEFINES ACM-DETAIL-AREA.
008900               10  FILLER                    PIC X(137).
009000               10  DTB-CREATED-YYYY          PIC X(04).
009100               10  FILLER                    PIC X(01).
009200               10  DTB-CREATED-MM            PIC X(02).
009300               10  FILLER                    PIC X(01).
009400               10  DTB-CREATED-DD            PIC X(02).
009500               10  FILLER                    PIC X(01).
009600               10  DTB-CREATED-HH            PIC X(02).
009700               10  FILLER                    PIC X(01).
009800               10  DTB-CREATED-MI            PIC X(02).
009900               10  FILLER                    PIC X(01).
010000               10  DTB-CREATED-SS            PIC X(02).
010100               10  FILLER                    PIC X(01).
010200               10  FILLER                    PIC X(43).
010300           05  ACM-AUDIT-VIEW REDEFINES ACM-DETAIL-AREA.
010400               10  FILLER                    PIC X(116).
010500               10  AUD-CURRENCY-CDE          PIC X(03).
010600               10  AUD-TYPE-CDE              PIC X(10).
010700               10  AUD-STATUS-CDE            PIC X(08).
010800               10  FILLER                    PIC X(63).
010900       FD  BALANCE-FILE
011000           LABEL RECORD STANDARD.
011100       01  BALANCE-RECORD.
011200           05  BAL-ACCT-ID               PIC X(36).
011300           05  BAL-CURRENCY-CDE          PIC X(03).
011400           05  BAL-AMOUNT                PIC S9(13)V9(4)
011500                   SIGN TRAILING SEPARATE.
011600           05  FILLER                    PIC X(41).
011700       WORKING-STORAGE SECTION.
011800       01  ABR-PARM-FILE-STATUS          PIC X(02).
011900       01  ABR-ACCT-FILE-STATUS          PIC X(02).
012000           88  ABR-ACCT-FILE-OK              VALUE "00".
012100           88  ABR-ACCT-FILE-EOF              VALUE "10".
012200       01  ABR-BAL-FILE-STATUS           PIC X(02).
012300       01  ABR-CONTROL-COUNTERS.
012400           05  ABR-ACCT-READ-CT          PIC S9(9) COMP.
012500           05  ABR-BAL-RECS-WRITTEN-CT   PIC S9(9) COMP.
012600       77  ABR-ACCOUNT-FOUND-SWITCH      PIC X(01).
012700           88  ABR-ACCOUNT-WAS-FOUND         VALUE "Y".
012800           88  ABR-ACCOUNT-NOT-FOUND         VALUE "N".
012900       77  ABR-JOB-ABEND-SWITCH          PIC X(01).
013000           88  ABR-JOB-ABENDED               VALUE "Y".
013100       77  ABR-RERUN-SWITCH               PIC X(01).
013200      *
013300      *    LINKAGE WORK AREA FOR THE CALL TO BCM-BALANCE-COMPUTE.
013400      *
013500       01  ABR-CALL-ACCT-ID               PIC X(36).
013600       01  ABR-CALL-CURR-CDE              PIC X(03).
013700       01  ABR-CALL-BALANCE               PIC S9(13)V9(4)
013800               SIGN TRAILING SEPARATE.
013900       01  ABR-CALL-RETURN-CDE            PIC X(02).
014000           88  ABR-RC-OK                      VALUE "00".
014100           88  ABR-RC-CURRENCY-MISMATCH       VALUE "30".
014200           88  ABR-RC-BAD-TRANSACTION         VALUE "40".
014300       PROCEDURE DIVISION.
014400      *---------------------------------------------------------*
014500       1000-MAIN-PROCESS.
014600           OPEN INPUT ABR-PARM-FILE
014700           OPEN INPUT ACCOUNT-FILE
014800           OPEN OUTPUT BALANCE-FILE
014900           MOVE ZERO              TO ABR-ACCT-READ-CT
015000           MOVE ZERO              TO ABR-BAL-RECS-WRITTEN-CT
015100           SET ABR-ACCOUNT-NOT-FOUND TO TRUE
015200           PERFORM 1100-READ-PARM-CARD
015300           PERFORM 1200-FIND-ACCOUNT-REC
015400               THRU 1200-FIND-ACCOUNT-REC-EXIT
015500           IF ABR-ACCOUNT-NOT-FOUND
015600               PERFORM 1250-ABORT-ACCOUNT-NOT-FOUND
015700           ELSE
015800               PERFORM 1300-CALL-BALANCE-CALC
015900           END-IF
016000           CLOSE ABR-PARM-FILE
016100           CLOSE ACCOUNT-FILE
016200           CLOSE BALANCE-FILE
016300           STOP RUN.
016400      *---------------------------------------------------------*
016500       1100-READ-PARM-CARD.
016600           READ ABR-PARM-FILE
016700               AT END
016800                   MOVE SPACES TO PARM-ACCT-ID
016900           END-READ
017000           MOVE PARM-ACCT-ID TO ABR-CALL-ACCT-ID.
017100      *---------------------------------------------------------*
017200       1200-FIND-ACCOUNT-REC.
017300           READ ACCOUNT-FILE
017400               AT END
017500                   SET ABR-ACCT-FILE-EOF TO TRUE
017600                   GO TO 1200-FIND-ACCOUNT-REC-EXIT
017700           END-READ
017800           ADD 1 TO ABR-ACCT-READ-CT
017900           IF ACCT-ID NOT EQUAL ABR-CALL-ACCT-ID
018000               GO TO 1200-FIND-ACCOUNT-REC
018100           END-IF
018200           SET ABR-ACCOUNT-WAS-FOUND TO TRUE
018300           MOVE ACCT-CURRENCY-CDE TO ABR-CALL-CURR-CDE.
018400       1200-FIND-ACCOUNT-REC-EXIT.
018500           EXIT.
018600      *---------------------------------------------------------*
018700       1250-ABORT-ACCOUNT-NOT-FOUND.
018800           SET ABR-JOB-ABENDED TO TRUE
018900           DISPLAY "ABR-BALANCE-RUN - ACCOUNT NOT FOUND - "
019000               ABR-CALL-ACCT-ID.
019100      *---------------------------------------------------------*
019200       1300-CALL-BALANCE-CALC.
019300           CALL "BCM-BALANCE-COMPUTE" USING ABR-CALL-ACCT-ID
019400                                            ABR-CALL-CURR-CDE
019500                                            ABR-CALL-BALANCE
019600                                            ABR-CALL-RETURN-CDE
019700           EVALUATE TRUE
019800               WHEN ABR-RC-OK
019900                   PERFORM 1900-WRITE-BALANCE-REC
020000               WHEN ABR-RC-CURRENCY-MISMATCH
020100                   PERFORM 1260-ABORT-CURRENCY-MISMATCH
020200               WHEN ABR-RC-BAD-TRANSACTION
020300                   PERFORM 1270-ABORT-BAD-TRANSACTION
020400           END-EVALUATE.
020500      *---------------------------------------------------------*
020600       1260-ABORT-CURRENCY-MISMATCH.
020700           SET ABR-JOB-ABENDED TO TRUE
020800           DISPLAY "ABR-BALANCE-RUN - CURRENCY MISMATCH - "
020900               ABR-CALL-ACCT-ID.
021000      *---------------------------------------------------------*
021100       1270-ABORT-BAD-TRANSACTION.
021200           SET ABR-JOB-ABENDED TO TRUE
021300           DISPLAY "ABR-BALANCE-RUN - BAD TRANSACTION REJECTED - "
021400               ABR-CALL-ACCT-ID.
021500      *---------------------------------------------------------*
021600       1900-WRITE-BALANCE-REC.
021700           MOVE SPACES             TO BALANCE-RECORD
021800           MOVE ABR-CALL-ACCT-ID   TO BAL-ACCT-ID
021900           MOVE ABR-CALL-CURR-CDE  TO BAL-CURRENCY-CDE
022000           MOVE ABR-CALL-BALANCE   TO BAL-AMOUNT
022100           WRITE BALANCE-RECORD
022200           ADD 1 TO ABR-BAL-RECS-WRITTEN-CT.
